000100*----------------------------------------------------------------*
000200*    COPYBOOK....: TIMPLEDG                                      *
000300*    PROJECT.....: TRANSACTION IMPORT BATCH - TRXIMP             *
000400*    GOAL........: TRANSACTION LEDGER RECORD (LEDGFILE), APPENDED*
000500*                  ONCE PER SUCCESSFULLY PROCESSED INPUT LINE.   *
000600*                  NO KEY -- APPEND-ONLY.                        *
000700*----------------------------------------------------------------*
000800*    MAINTENANCE LOG:                                            *
000900*    17/02/1991  M.TEIXEIRA  ORIGINAL COPY MEMBER FOR TIMP0001.  *
001000*    09/03/1999  M.TEIXEIRA  Y2K -- LEDG-CREATED-AT/LEDG-UPDATED-*
001100*                            AT CARRY A 4-DIGIT YEAR (REQ 99-006)*
001200*----------------------------------------------------------------*
001300     05  LEDG-VERSION                PIC S9(9).
001400     05  LEDG-ACCOUNT-ID             PIC S9(9).
001500     05  LEDG-AMOUNT                 PIC S9(11)V9(2).
001600     05  LEDG-DESCRIPTION            PIC X(255).
001700     05  LEDG-TRX-DATE               PIC X(10).
001800     05  LEDG-TRX-TIME               PIC X(08).
001900     05  LEDG-CUSTOMER-ID            PIC X(20).
002000     05  LEDG-CREATED-AT             PIC X(19).
002100     05  LEDG-UPDATED-AT             PIC X(19).
002200     05  FILLER                      PIC X(10).
