000100*----------------------------------------------------------------*
000200*    COPYBOOK....: TIMPPROF                                      *
000300*    PROJECT.....: TRANSACTION IMPORT BATCH - TRXIMP             *
000400*    GOAL........: USER PROFILE MASTER RECORD (PROFMAST), KEYED  *
000500*                  IN THE IN-MEMORY INDEX BY CUSTOMER-ID.        *
000600*----------------------------------------------------------------*
000700*    MAINTENANCE LOG:                                            *
000800*    17/02/1991  M.TEIXEIRA  ORIGINAL COPY MEMBER FOR TIMP0001.  *
000900*----------------------------------------------------------------*
001000     05  PROF-PROFILE-ID             PIC S9(9).
001100     05  PROF-CUSTOMER-ID            PIC X(20).
001200     05  PROF-FULL-NAME              PIC X(100).
001300     05  PROF-EMAIL                  PIC X(100).
001400     05  FILLER                      PIC X(11).
