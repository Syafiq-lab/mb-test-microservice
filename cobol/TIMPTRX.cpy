000100*----------------------------------------------------------------*
000200*    COPYBOOK....: TIMPTRX                                       *
000300*    PROJECT.....: TRANSACTION IMPORT BATCH - TRXIMP             *
000400*    GOAL........: PARSED LAYOUT OF ONE DETAIL LINE OF THE       *
000500*                  TRANSACTION SOURCE FILE (TRXFILE), AFTER THE  *
000600*                  PIPE-DELIMITED LINE HAS BEEN UNSTRUNG.        *
000700*----------------------------------------------------------------*
000800*    MAINTENANCE LOG:                                            *
000900*    17/02/1991  M.TEIXEIRA  ORIGINAL COPY MEMBER FOR TIMP0001.  *
001000*    04/11/1994  M.TEIXEIRA  WIDENED TRX-DESCRIPTION TO X(255)   *
001100*                            TO MATCH THE NEW NARRATIVE FIELD    *
001200*                            ON THE SOURCE TAPE (REQ 94-118).    *
001300*----------------------------------------------------------------*
001400     05  TRX-ACCOUNT-NUMBER          PIC X(20).
001500     05  TRX-AMOUNT                  PIC S9(11)V9(2).
001600     05  TRX-DESCRIPTION             PIC X(255).
001700     05  TRX-DATE                    PIC X(10).
001800     05  TRX-TIME                    PIC X(08).
001900     05  TRX-CUSTOMER-ID             PIC X(20).
002000     05  FILLER                      PIC X(07).
