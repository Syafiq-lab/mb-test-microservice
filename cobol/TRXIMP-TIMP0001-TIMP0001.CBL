000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     TIMP0001.
000600 AUTHOR.         M. TEIXEIRA.
000700 INSTALLATION.   CPD - BATCH SYSTEMS.
000800 DATE-WRITTEN.   17/02/1991.
000900 DATE-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*                    CPD BATCH SYSTEMS GROUP                     *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: TIMP0001.                                     *
001500*    ANALYST.....: M. TEIXEIRA                                   *
001600*    PROGRAMMER..: M. TEIXEIRA                                   *
001700*    DATE........: 17/02/1991                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: TRANSACTION IMPORT BATCH - TRXIMP             *
002000*----------------------------------------------------------------*
002100*    GOAL........: READ THE NIGHTLY TRANSACTION SOURCE FILE,     *
002200*                  RESOLVE (OR CREATE) THE OWNING CUSTOMER AND   *
002300*                  ACCOUNT MASTER RECORD FOR EACH LINE, AND POST *
002400*                  AN ENTRY TO THE TRANSACTION LEDGER.  BAD LINES*
002500*                  ARE COUNTED AND LOGGED, NOT ABENDED, UNLESS   *
002600*                  THE RUN'S COMBINED SKIP LIMIT IS EXCEEDED.    *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   TRXFILE         00400       TIMPTRX          *
003000*                   PROFMAST        00240       TIMPPROF         *
003100*                   ACCTMAST        00050       TIMPACCT         *
003200*                   LEDGFILE        00372       TIMPLEDG         *
003300*                   SKPFILE         00111       TIMPERR          *
003400*----------------------------------------------------------------*
003500*    TABLE DB2...:  NONE.                                        *
003600*----------------------------------------------------------------*
003700*    MAINTENANCE LOG:                                            *
003800*    17/02/1991  M.TEIXEIRA  ORIGINAL PROGRAM.  REPLACES THE OLD *
003900*                            ON-LINE TRANSACTION ENTRY SCREENS   *
004000*                            WITH AN OVERNIGHT BATCH LOAD FROM   *
004100*                            THE WIRE-ROOM EXTRACT TAPE.         *
004200*    30/09/1991  M.TEIXEIRA  ACCOUNT-MASTER NOW CREATED ON FIRST *
004300*                            SIGHT INSTEAD OF REJECTING UNKNOWN  *
004400*                            ACCOUNT NUMBERS (REQ 91-205).       *
004500*    14/05/1992  M.TEIXEIRA  ADDED THE IN-MEMORY CUSTOMER/ACCOUNT*
004600*                            INDEX TABLES SO A REPEATED CUSTOMER *
004700*                            ID WITHIN ONE RUN DOES NOT RE-READ  *
004800*                            PROFMAST (REQ 92-061, PERFORMANCE). *
004900*    03/11/1993  L.FONSECA   CHUNKED THE LEDGFILE WRITE AND ADDED*
005000*                            THE COMMIT COUNTER SO A WRITE ERROR *
005100*                            PARTWAY THROUGH THE RUN ONLY LOSES  *
005200*                            THE CURRENT BATCH OF 100 (REQ 93-   *
005300*                            147).                               *
005400*    21/02/1995  L.FONSECA   ADDED THE 500-SKIP ABORT LIMIT AFTER*
005500*                            A BAD TAPE LABEL CAUSED THE RUN TO  *
005600*                            SKIP EVERY RECORD ALL NIGHT WITHOUT *
005700*                            ANYONE NOTICING (REQ 95-009).       *
005800*    09/09/1998  L.FONSECA   Y2K REVIEW -- LEDG-CREATED-AT/LEDG- *
005900*                            UPDATED-AT CHANGED TO A 4-DIGIT     *
006000*                            YEAR.  WRK-SYSTEM-DATE UNCHANGED,   *
006100*                            CENTURY WINDOWED AS BEFORE.         *
006200*    18/01/1999  L.FONSECA   Y2K SIGN-OFF -- RE-RAN 1991-1998    *
006300*                            SAMPLE TAPES THROUGH THE CORRECTED  *
006400*                            PROGRAM, TOTALS MATCHED (REQ 99-    *
006500*                            006).                                *
006600*    14/03/2001  R.ALMEIDA   ADDED THIS MAINTENANCE LOG BLOCK;   *
006700*                            PRIOR CHANGES RECONSTRUCTED FROM    *
006800*                            THE PROGRAM LIBRARY HISTORY (REQ    *
006900*                            01-019).                            *
007000*    06/02/2009  R.ALMEIDA   ADDED UPSI-0 SO QA CAN FORCE THE    *
007100*                            SKIP-LIMIT ABORT PATH WITHOUT       *
007200*                            BUILDING A 500-LINE BAD TAPE (REQ   *
007300*                            09-044).                            *
007400*    19/07/2013  R.ALMEIDA   BLANK LINES IN THE SOURCE FILE ARE  *
007500*                            NOW DISCARDED BEFORE THE READ-SKIP  *
007600*                            CHECK INSTEAD OF COUNTING AS A      *
007700*                            MALFORMED RECORD (REQ 13-088).      *
007800*----------------------------------------------------------------*
007900*================================================================*
008000*           E N V I R O N M E N T      D I V I S I O N           *
008100*================================================================*
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM
008600     UPSI-0 ON STATUS IS WRK-FORCE-ABEND-ON
008700            OFF STATUS IS WRK-FORCE-ABEND-OFF
008800     CLASS AMOUNT-DIGIT-CLASS IS '0' THRU '9'.
008900
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200
009300     SELECT TRXFILE       ASSIGN TO UTS-S-TRXFILE
009400      ORGANIZATION IS     LINE SEQUENTIAL
009500      ACCESS MODE  IS     SEQUENTIAL
009600      FILE STATUS  IS     WRK-FS-TRXFILE.
009700
009800     SELECT PROFMAST      ASSIGN TO UTS-S-PROFMAST
009900      ORGANIZATION IS     RELATIVE
010000      ACCESS MODE  IS     DYNAMIC
010100      RELATIVE KEY IS     WRK-PROF-RELKEY
010200      FILE STATUS  IS     WRK-FS-PROFMAST.
010300
010400     SELECT ACCTMAST      ASSIGN TO UTS-S-ACCTMAST
010500      ORGANIZATION IS     RELATIVE
010600      ACCESS MODE  IS     DYNAMIC
010700      RELATIVE KEY IS     WRK-ACCT-RELKEY
010800      FILE STATUS  IS     WRK-FS-ACCTMAST.
010900
011000     SELECT LEDGFILE      ASSIGN TO UTS-S-LEDGFILE
011100      ORGANIZATION IS     LINE SEQUENTIAL
011200      ACCESS MODE  IS     SEQUENTIAL
011300      FILE STATUS  IS     WRK-FS-LEDGFILE.
011400
011500     SELECT SKPFILE       ASSIGN TO UTS-S-SKPFILE
011600      ORGANIZATION IS     LINE SEQUENTIAL
011700      ACCESS MODE  IS     SEQUENTIAL
011800      FILE STATUS  IS     WRK-FS-SKPFILE.
011900
012000*================================================================*
012100*                  D A T A      D I V I S I O N                  *
012200*================================================================*
012300 DATA DIVISION.
012400 FILE SECTION.
012500*
012600 FD  TRXFILE
012700     RECORDING MODE IS F
012800     LABEL RECORD   IS STANDARD
012900     BLOCK CONTAINS 00 RECORDS.
013000 01  FD-REG-TRXFILE           PIC X(400).
013100
013200 FD  PROFMAST
013300     RECORDING MODE IS F
013400     LABEL RECORD   IS STANDARD
013500     BLOCK CONTAINS 00 RECORDS.
013600 01  FD-REG-PROFMAST          PIC X(240).
013700
013800 FD  ACCTMAST
013900     RECORDING MODE IS F
014000     LABEL RECORD   IS STANDARD
014100     BLOCK CONTAINS 00 RECORDS.
014200 01  FD-REG-ACCTMAST          PIC X(050).
014300
014400 FD  LEDGFILE
014500     RECORDING MODE IS F
014600     LABEL RECORD   IS STANDARD
014700     BLOCK CONTAINS 00 RECORDS.
014800 01  FD-REG-LEDGFILE          PIC X(372).
014900
015000 FD  SKPFILE
015100     RECORDING MODE IS F
015200     LABEL RECORD   IS STANDARD
015300     BLOCK CONTAINS 00 RECORDS.
015400 01  FD-REG-SKPFILE           PIC X(111).
015500
015600*-----------------------------------------------------------------*
015700*                  WORKING-STORAGE SECTION                        *
015800*-----------------------------------------------------------------*
015900 WORKING-STORAGE SECTION.
016000
016100*----------- CONTROL TOTALS (BATCH FLOW STEP 5) ------------------
016200 01  WRK-CONTROL-TOTALS.
016300     05  WRK-READ-COUNT          PIC 9(9)  COMP VALUE ZERO.
016400     05  WRK-FILTER-COUNT        PIC 9(9)  COMP VALUE ZERO.
016500     05  WRK-WRITE-COUNT         PIC 9(9)  COMP VALUE ZERO.
016600     05  WRK-READ-SKIP-COUNT     PIC 9(9)  COMP VALUE ZERO.
016700     05  WRK-PROCESS-SKIP-COUNT  PIC 9(9)  COMP VALUE ZERO.
016800     05  WRK-WRITE-SKIP-COUNT    PIC 9(9)  COMP VALUE ZERO.
016900     05  WRK-COMMIT-COUNT        PIC 9(9)  COMP VALUE ZERO.
017000     05  FILLER                  PIC X(06) VALUE SPACES.
017100
017200*----------- PRINTABLE VIEW OF THE TOTALS, FOR 3000-FINALIZE -----
017300 01  WRK-TOTALS-PRINT.
017400     05  WRK-READ-COUNT-PR       PIC ZZZ,ZZZ,ZZ9.
017500     05  WRK-FILTER-COUNT-PR     PIC ZZZ,ZZZ,ZZ9.
017600     05  WRK-WRITE-COUNT-PR      PIC ZZZ,ZZZ,ZZ9.
017700     05  WRK-READ-SKIP-PR        PIC ZZZ,ZZZ,ZZ9.
017800     05  WRK-PROCESS-SKIP-PR     PIC ZZZ,ZZZ,ZZ9.
017900     05  WRK-WRITE-SKIP-PR       PIC ZZZ,ZZZ,ZZ9.
018000     05  WRK-COMMIT-COUNT-PR     PIC ZZZ,ZZZ,ZZ9.
018050     05  FILLER                  PIC X(06) VALUE SPACES.
018100
018200*----------- CHUNK / SKIP-LIMIT CONTROL ---------------------------
018300 77  WRK-CHUNK-COUNT             PIC 9(9)  COMP VALUE ZERO.
018400 77  WRK-CHUNK-SIZE              PIC 9(9)  COMP VALUE 100.
018500 77  WRK-SKIP-LIMIT              PIC 9(9)  COMP VALUE 500.
018600 77  WRK-TOTAL-SKIP-COUNT        PIC 9(9)  COMP VALUE ZERO.
018650 77  WRK-TOTAL-SKIP-COUNT-DISP   PIC 9(9)  VALUE ZERO.
018700 77  WRK-LINE-NUMBER             PIC 9(9)  COMP VALUE ZERO.
018710*LEADING-SPACE STRIPPER WORK AREA -- SEE 9200-TRIM-LEADING-SPACES.
018720 77  WRK-TRIM-FIELD              PIC X(20) VALUE SPACES.
018730 77  WRK-TRIM-SCRATCH            PIC X(20) VALUE SPACES.
018740 77  WRK-TRIM-POS                PIC 99    COMP VALUE ZERO.
018750*WIDE VERSION OF THE ABOVE FOR TRX-DESCRIPTION -- SEE 9205.
018760 77  WRK-TRIM-FIELD-LG           PIC X(255) VALUE SPACES.
018770 77  WRK-TRIM-SCRATCH-LG         PIC X(255) VALUE SPACES.
018780 77  WRK-TRIM-POS-LG             PIC 999   COMP VALUE ZERO.
018790
018791*----------- CHUNK WRITE BUFFER (BATCH FLOW STEP 4) -----------------
018792*    BUSINESS RULE -- WRITING IS ALL-OR-NOTHING PER CHUNK.  EACH
018793*    BUILT LEDGER RECORD IS HELD HERE, NOT WRITTEN, UNTIL THE
018794*    CHUNK FILLS (OR THE RUN ENDS) -- SEE 2900-COMMIT-CHUNK.  IF
018795*    ANY RECORD IN THE CHUNK FAILS TO WRITE, THE WHOLE CHUNK IS
018796*    LOGGED AS WRITE-SKIPS, NOT JUST THE ONE RECORD THAT FAILED.
018797 01  WRK-CHUNK-BUFFER.
018798     05  WRK-CHUNK-ENTRY         OCCURS 100 TIMES
018799                                 INDEXED BY WRK-CHUNK-IDX.
018800         10  WRK-CHUNK-LEDGER-REC    PIC X(372).
018810         10  WRK-CHUNK-LINE-NUMBER   PIC 9(07) COMP.
018820         10  WRK-CHUNK-ACCOUNT-NO    PIC X(20).
018830         10  WRK-CHUNK-CUSTOMER-ID   PIC X(20).
018840     05  FILLER                  PIC X(04) VALUE SPACES.
018850
018900*----------- SWITCHES ---------------------------------------------
019000 77  WRK-TRXFILE-EOF-SW          PIC X(03) VALUE SPACES.
019100     88  WRK-TRXFILE-AT-EOF      VALUE 'END'.
019200 77  WRK-SKIP-RECORD-SW          PIC X(01) VALUE 'N'.
019300     88  WRK-SKIP-THIS-RECORD    VALUE 'Y'.
019400 77  WRK-FILTER-RECORD-SW        PIC X(01) VALUE 'N'.
019500     88  WRK-FILTER-THIS-RECORD  VALUE 'Y'.
019600 77  WRK-PROFILE-FOUND-SW        PIC X(01) VALUE 'N'.
019700     88  WRK-PROFILE-FOUND       VALUE 'Y'.
019800 77  WRK-ACCOUNT-FOUND-SW        PIC X(01) VALUE 'N'.
019900     88  WRK-ACCOUNT-FOUND       VALUE 'Y'.
020300 77  WRK-AMOUNT-NEGATIVE-SW      PIC X(01) VALUE 'N'.
020400     88  WRK-AMOUNT-IS-NEGATIVE  VALUE 'Y'.
020450 77  WRK-CHUNK-FAILED-SW         PIC X(01) VALUE 'N'.
020460     88  WRK-CHUNK-WRITE-FAILED  VALUE 'Y'.
020500
020600*----------- ERROR LOG / ABEND LINKAGE -----------------------------
020700 01  WRK-ERROR-LOG.
020800     03  WRK-PROGRAM             PIC X(08) VALUE 'TIMP0001'.
020900     03  WRK-ERROR-MSG           PIC X(30) VALUE SPACES.
021000     03  WRK-ERROR-CODE          PIC X(30) VALUE SPACES.
021100     03  WRK-ERROR-DATE          PIC X(10) VALUE SPACES.
021200     03  WRK-ERROR-TIME          PIC X(08) VALUE SPACES.
021300     03  FILLER                  PIC X(04) VALUE SPACES.
021400
021500 77  WRK-ABEND-PGM               PIC X(08) VALUE 'ABENDPGM'.
021600
021700 01  WRK-FILE-STATUS.
021800     03  WRK-FS-TRXFILE          PIC 9(02) VALUE ZEROS.
021900     03  WRK-FS-PROFMAST         PIC 9(02) VALUE ZEROS.
022000     03  WRK-FS-ACCTMAST         PIC 9(02) VALUE ZEROS.
022100     03  WRK-FS-LEDGFILE         PIC 9(02) VALUE ZEROS.
022200     03  WRK-FS-SKPFILE          PIC 9(02) VALUE ZEROS.
022300     03  FILLER                  PIC X(02) VALUE SPACES.
022400
022500*----------- RELATIVE-FILE KEYS / NEXT-SURROGATE-ID COUNTERS -----
022600 77  WRK-PROF-RELKEY             PIC 9(9)  COMP VALUE ZERO.
022700 77  WRK-ACCT-RELKEY             PIC 9(9)  COMP VALUE ZERO.
022800 77  WRK-NEXT-PROFILE-ID         PIC S9(9) COMP VALUE ZERO.
022900 77  WRK-NEXT-ACCOUNT-ID         PIC S9(9) COMP VALUE ZERO.
023000 77  WRK-RESOLVED-PROFILE-ID     PIC S9(9) VALUE ZERO.
023100 77  WRK-RESOLVED-ACCOUNT-ID     PIC S9(9) VALUE ZERO.
023200 77  WRK-TRX-AMOUNT-HOLD         PIC S9(11)V9(2) VALUE ZERO.
023300 77  WRK-LOAD-EOF-SW             PIC X(03) VALUE SPACES.
023400     88  WRK-LOAD-AT-EOF         VALUE 'END'.
023500
023600*----------- IN-MEMORY CUSTOMER (PROFILE) INDEX / RUN CACHE ------
023700*    BUILT ONCE AT 1100-LOAD-PROFILE-INDEX BY READING PROFMAST
023800*    SEQUENTIALLY; EXTENDED IN PLACE BY 2550-CREATE-PROFILE.
023900*    DOUBLES AS THE "ONCE-RESOLVED-STAYS-RESOLVED" RUN CACHE.
024000 01  WRK-PROFILE-INDEX-TABLE.
024100     05  WRK-PROFILE-INDEX-COUNT PIC 9(9) COMP VALUE ZERO.
024200     05  WRK-PROFILE-INDEX-ENTRY OCCURS 5000 TIMES
024300                                 INDEXED BY WRK-PROF-IDX.
024400         10  WRK-PX-CUSTOMER-ID  PIC X(20).
024500         10  WRK-PX-PROFILE-ID   PIC S9(9).
024600         10  WRK-PX-RELKEY       PIC 9(9) COMP.
024700     05  FILLER                  PIC X(04) VALUE SPACES.
024800
024900*----------- IN-MEMORY ACCOUNT INDEX / RUN CACHE ------------------
025000 01  WRK-ACCOUNT-INDEX-TABLE.
025100     05  WRK-ACCOUNT-INDEX-COUNT PIC 9(9) COMP VALUE ZERO.
025200     05  WRK-ACCOUNT-INDEX-ENTRY OCCURS 5000 TIMES
025300                                 INDEXED BY WRK-ACCT-IDX.
025400         10  WRK-AX-ACCOUNT-NO   PIC X(20).
025500         10  WRK-AX-ACCOUNT-ID   PIC S9(9).
025600         10  WRK-AX-RELKEY       PIC 9(9) COMP.
025700     05  FILLER                  PIC X(04) VALUE SPACES.
025800
025900*----------- COPY-BASED FILE RECORD WORK AREAS ----------------------
026000 01  WRK-TRX-INPUT-REG.
026100     COPY 'TIMPTRX'.
026200
026300 01  WRK-PROFILE-REG.
026400     COPY 'TIMPPROF'.
026500
026600 01  WRK-ACCOUNT-REG.
026700     COPY 'TIMPACCT'.
026800
026900 01  WRK-LEDGER-REG.
027000     COPY 'TIMPLEDG'.
027100
027200 01  WRK-SKIP-REG.
027300     COPY 'TIMPERR'.
027400
027500*----------- RAW INPUT LINE, AS READ FROM TRXFILE ------------------
027600*    2100-READ-TRXFILE TESTS THIS WHOLE 400-BYTE FIELD AGAINST
027700*    SPACES TO CATCH A BLANK LINE (REQ 13-088) -- A SHORT ACCOUNT
027750*    NUMBER FOLLOWED BY REAL DATA FURTHER OUT MUST NOT BE MISSED.
027800 01  WRK-TRX-RAW-LINE            PIC X(400) VALUE SPACES.
028200
028300*----------- UNSTRING TARGETS FOR ONE PARSED INPUT LINE -----------
028400 01  WRK-PARSE-FIELDS.
028500     05  WRK-PARSE-ACCOUNT-NO    PIC X(20).
028600     05  WRK-PARSE-AMOUNT-TEXT   PIC X(15).
028700     05  WRK-PARSE-DESCRIPTION   PIC X(255).
028800     05  WRK-PARSE-TRX-DATE      PIC X(10).
028900     05  WRK-PARSE-TRX-TIME      PIC X(08).
029000     05  WRK-PARSE-CUSTOMER-ID   PIC X(20).
029100     05  FILLER                  PIC X(04).
029200
029300*----------- SIGNED-AMOUNT BUILD AREA, SINAL/NUM/X REDEFINES TRICK --
029400*    SAME IDEA WE USE TO DECODE AN SQLCODE ELSEWHERE IN THE SHOP:
029500*    ONE STORAGE AREA, THREE VIEWS, SO THE TEXT-TO-DECIMAL PARSE
029600*    NEVER NEEDS A COMPUTE AGAINST THE REAL LEDGER AMOUNT FIELD.
029700 01  WRK-AMOUNT-SINAL             PIC S9(11)V9(2) VALUE ZEROS.
029800 01  FILLER REDEFINES WRK-AMOUNT-SINAL.
029900     05  WRK-AMOUNT-DIGITS        PIC 9(11)V9(2).
030000 01  FILLER REDEFINES WRK-AMOUNT-SINAL.
030100     05  WRK-AMOUNT-CENTS         PIC 9(13).
030200 01  FILLER REDEFINES WRK-AMOUNT-SINAL.
030300     05  WRK-AMOUNT-X             PIC X(13).
030400
030500 01  WRK-AMOUNT-SPLIT.
030600     05  WRK-AMOUNT-SIGN-CHAR     PIC X(01).
030700     05  WRK-AMOUNT-UNSIGNED-TXT  PIC X(14).
030800     05  WRK-AMOUNT-WHOLE-TEXT    PIC X(11).
030900     05  WRK-AMOUNT-FRACTION-TXT  PIC X(02).
031000     05  WRK-AMOUNT-WHOLE-NUM     PIC 9(11).
031100     05  WRK-AMOUNT-FRACTION-NUM  PIC 9(02).
031200     05  FILLER                  PIC X(03) VALUE SPACES.
031300
031400*WORKING DATA FOR THE SYSTEM DATE AND TIME.
031500 01  WRK-SYSTEM-DATE.
031600     03  YY                      PIC 9(02) VALUE ZEROS.
031700     03  MM                      PIC 9(02) VALUE ZEROS.
031800     03  DD                      PIC 9(02) VALUE ZEROS.
031850     03  FILLER                  PIC X(02) VALUE SPACES.
031900*
032000 01  WRK-DATE-FORMATTED.
032100     03  DD-FORMATTED            PIC 9(02) VALUE ZEROS.
032200     03  FILLER                  PIC X(01) VALUE '-'.
032300     03  MM-FORMATTED            PIC 9(02) VALUE ZEROS.
032400     03  FILLER                  PIC X(01) VALUE '-'.
032500     03  YYYY-FORMATTED          PIC 9(04) VALUE ZEROS.
032600*
032700 01  WRK-SYSTEM-TIME.
032800     03  HOUR                    PIC 9(02) VALUE ZEROS.
032900     03  MINUTE                  PIC 9(02) VALUE ZEROS.
033000     03  SECOND                  PIC 9(02) VALUE ZEROS.
033100     03  HUNDREDTH               PIC 9(02) VALUE ZEROS.
033150     03  FILLER                  PIC X(02) VALUE SPACES.
033200*
033300 01  WRK-TIME-FORMATTED.
033400     03  HOUR-FORMATTED          PIC 9(02) VALUE ZEROS.
033500     03  FILLER                  PIC X(01) VALUE ':'.
033600     03  MINUTE-FORMATTED        PIC 9(02) VALUE ZEROS.
033700     03  FILLER                  PIC X(01) VALUE ':'.
033800     03  SECOND-FORMATTED        PIC 9(02) VALUE ZEROS.
033900
034000*----------- ONE LEDGER TIMESTAMP, BUILT PER RECORD (RULE 8) -----
034100 01  WRK-TIMESTAMP-NOW.
034200     03  WRK-TS-YYYY             PIC 9(04).
034300     03  FILLER                  PIC X(01) VALUE '-'.
034400     03  WRK-TS-MM               PIC 9(02).
034500     03  FILLER                  PIC X(01) VALUE '-'.
034600     03  WRK-TS-DD               PIC 9(02).
034700     03  FILLER                  PIC X(01) VALUE 'T'.
034800     03  WRK-TS-HH               PIC 9(02).
034900     03  FILLER                  PIC X(01) VALUE ':'.
035000     03  WRK-TS-MI               PIC 9(02).
035100     03  FILLER                  PIC X(01) VALUE ':'.
035200     03  WRK-TS-SS               PIC 9(02).
035300 01  FILLER REDEFINES WRK-TIMESTAMP-NOW.
035400     05  WRK-TIMESTAMP-NOW-X     PIC X(19).
035500
035600 01  WRK-WHEN-COPILED.
035700     03  MM-COMPILED             PIC X(02) VALUE SPACES.
035800     03  FILLER                  PIC X(01) VALUE '/'.
035900     03  DD-COMPILED             PIC X(02) VALUE SPACES.
036000     03  FILLER                  PIC X(01) VALUE '/'.
036100     03  YY-COMPILED             PIC X(02) VALUE SPACES.
036200     03  HOUR-COMPILED           PIC X(02) VALUE SPACES.
036300     03  FILLER                  PIC X(01) VALUE '-'.
036400     03  MINUTE-COMPILED         PIC X(02) VALUE SPACES.
036500     03  FILLER                  PIC X(01) VALUE '-'.
036600     03  SECOND-COMPILED         PIC X(02) VALUE SPACES.
036700
036800*================================================================*
036900 PROCEDURE                       DIVISION.
037000*================================================================*
037100*----------------------------------------------------------------*
037200 0000-MAIN-PROCESS               SECTION.
037300*----------------------------------------------------------------*
037400     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
037500
037600     PERFORM 1000-INITIALIZE.
037700
037800     PERFORM 2000-PROCESS-ONE-LINE
037900         UNTIL WRK-TRXFILE-AT-EOF.
038000
038100     PERFORM 3000-FINALIZE.
038200*----------------------------------------------------------------*
038300 0000-99-EXIT.                   EXIT.
038400*----------------------------------------------------------------*
038500*----------------------------------------------------------------*
038600 1000-INITIALIZE                 SECTION.
038700*----------------------------------------------------------------*
038800     PERFORM 9000-GET-DATE-TIME.
038900
039600     INITIALIZE WRK-TRX-INPUT-REG
039700                WRK-PROFILE-REG
039800                WRK-ACCOUNT-REG
039900                WRK-LEDGER-REG
040000                WRK-SKIP-REG.
040100
040200     OPEN INPUT  TRXFILE
040300          I-O    PROFMAST
040400                 ACCTMAST
040500          OUTPUT LEDGFILE
040600                 SKPFILE.
040700
040800     MOVE 'OPEN FILE TRXFILE'    TO WRK-ERROR-MSG.
040900     PERFORM 8100-TEST-FS-TRXFILE.
041000
041100     MOVE 'OPEN FILE PROFMAST'   TO WRK-ERROR-MSG.
041200     PERFORM 8200-TEST-FS-PROFMAST.
041300
041400     MOVE 'OPEN FILE ACCTMAST'   TO WRK-ERROR-MSG.
041500     PERFORM 8300-TEST-FS-ACCTMAST.
041600
041700     MOVE 'OPEN FILE LEDGFILE'   TO WRK-ERROR-MSG.
041800     PERFORM 8400-TEST-FS-LEDGFILE.
041900
042000     MOVE 'OPEN FILE SKPFILE'    TO WRK-ERROR-MSG.
042100     PERFORM 8500-TEST-FS-SKPFILE.
042200
042300     PERFORM 1100-LOAD-PROFILE-INDEX.
042400     PERFORM 1200-LOAD-ACCOUNT-INDEX.
042500     PERFORM 1400-SKIP-HEADER-LINE.
042600*----------------------------------------------------------------*
042700 1000-99-EXIT.                   EXIT.
042800*----------------------------------------------------------------*
042900*----------------------------------------------------------------*
043000 1100-LOAD-PROFILE-INDEX         SECTION.
043100*----------------------------------------------------------------*
043200*    READS PROFMAST ONCE, SEQUENTIALLY, TO SEED THE IN-MEMORY
043300*    CUSTOMER INDEX AND TO FIND THE HIGHEST SURROGATE PROFILE-ID
043400*    ALREADY ASSIGNED, SO NEW CUSTOMERS GET THE NEXT FREE ID.
043500     MOVE SPACES                 TO WRK-LOAD-EOF-SW.
043600     MOVE ZERO                   TO WRK-PROF-RELKEY
043700                                    WRK-NEXT-PROFILE-ID
043800                                    WRK-PROFILE-INDEX-COUNT.
043900
044000     MOVE 'LOADING PROFMAST INDEX'
044100                                 TO WRK-ERROR-MSG.
044200
044300     READ PROFMAST NEXT RECORD  INTO WRK-PROFILE-REG.
044400     IF WRK-FS-PROFMAST         EQUAL 10
044500        MOVE 'END'               TO WRK-LOAD-EOF-SW
044600     ELSE
044700        IF WRK-FS-PROFMAST      NOT EQUAL ZEROS
044800           MOVE WRK-FS-PROFMAST  TO WRK-ERROR-CODE
044900           PERFORM 9999-CALL-ABEND-PGM
045000        END-IF
045100     END-IF.
045200
045300     PERFORM 1110-ADD-PROFILE-INDEX-ENTRY
045400         UNTIL WRK-LOAD-AT-EOF.
045500*----------------------------------------------------------------*
045600 1100-99-EXIT.                   EXIT.
045700*----------------------------------------------------------------*
045800*----------------------------------------------------------------*
045900 1110-ADD-PROFILE-INDEX-ENTRY    SECTION.
046000*----------------------------------------------------------------*
046100     ADD 1                       TO WRK-PROFILE-INDEX-COUNT.
046200     SET WRK-PROF-IDX            TO WRK-PROFILE-INDEX-COUNT.
046300     MOVE PROF-CUSTOMER-ID       TO WRK-PX-CUSTOMER-ID (WRK-PROF-IDX).
046400     MOVE PROF-PROFILE-ID        TO WRK-PX-PROFILE-ID  (WRK-PROF-IDX).
046500     MOVE WRK-PROF-RELKEY        TO WRK-PX-RELKEY      (WRK-PROF-IDX).
046600
046700     IF PROF-PROFILE-ID          GREATER WRK-NEXT-PROFILE-ID
046800        MOVE PROF-PROFILE-ID     TO WRK-NEXT-PROFILE-ID
046900     END-IF.
047000
047100     READ PROFMAST NEXT RECORD  INTO WRK-PROFILE-REG.
047200     IF WRK-FS-PROFMAST         EQUAL 10
047300        MOVE 'END'               TO WRK-LOAD-EOF-SW
047400     ELSE
047500        IF WRK-FS-PROFMAST      NOT EQUAL ZEROS
047600           MOVE WRK-FS-PROFMAST  TO WRK-ERROR-CODE
047700           PERFORM 9999-CALL-ABEND-PGM
047800        END-IF
047900     END-IF.
048000*----------------------------------------------------------------*
048100 1110-99-EXIT.                   EXIT.
048200*----------------------------------------------------------------*
048300*----------------------------------------------------------------*
048400 1200-LOAD-ACCOUNT-INDEX         SECTION.
048500*----------------------------------------------------------------*
048600*    SAME IDEA AS 1100, FOR ACCTMAST.
048700     MOVE SPACES                 TO WRK-LOAD-EOF-SW.
048800     MOVE ZERO                   TO WRK-ACCT-RELKEY
048900                                    WRK-NEXT-ACCOUNT-ID
049000                                    WRK-ACCOUNT-INDEX-COUNT.
049100
049200     MOVE 'LOADING ACCTMAST INDEX'
049300                                 TO WRK-ERROR-MSG.
049400
049500     READ ACCTMAST NEXT RECORD  INTO WRK-ACCOUNT-REG.
049600     IF WRK-FS-ACCTMAST         EQUAL 10
049700        MOVE 'END'               TO WRK-LOAD-EOF-SW
049800     ELSE
049900        IF WRK-FS-ACCTMAST      NOT EQUAL ZEROS
050000           MOVE WRK-FS-ACCTMAST  TO WRK-ERROR-CODE
050100           PERFORM 9999-CALL-ABEND-PGM
050200        END-IF
050300     END-IF.
050400
050500     PERFORM 1210-ADD-ACCOUNT-INDEX-ENTRY
050600         UNTIL WRK-LOAD-AT-EOF.
050700*----------------------------------------------------------------*
050800 1200-99-EXIT.                   EXIT.
050900*----------------------------------------------------------------*
051000*----------------------------------------------------------------*
051100 1210-ADD-ACCOUNT-INDEX-ENTRY    SECTION.
051200*----------------------------------------------------------------*
051300     ADD 1                       TO WRK-ACCOUNT-INDEX-COUNT.
051400     SET WRK-ACCT-IDX            TO WRK-ACCOUNT-INDEX-COUNT.
051500     MOVE ACCT-ACCOUNT-NUMBER    TO WRK-AX-ACCOUNT-NO (WRK-ACCT-IDX).
051600     MOVE ACCT-ACCOUNT-ID        TO WRK-AX-ACCOUNT-ID (WRK-ACCT-IDX).
051700     MOVE WRK-ACCT-RELKEY        TO WRK-AX-RELKEY     (WRK-ACCT-IDX).
051800
051900     IF ACCT-ACCOUNT-ID          GREATER WRK-NEXT-ACCOUNT-ID
052000        MOVE ACCT-ACCOUNT-ID     TO WRK-NEXT-ACCOUNT-ID
052100     END-IF.
052200
052300     READ ACCTMAST NEXT RECORD  INTO WRK-ACCOUNT-REG.
052400     IF WRK-FS-ACCTMAST         EQUAL 10
052500        MOVE 'END'               TO WRK-LOAD-EOF-SW
052600     ELSE
052700        IF WRK-FS-ACCTMAST      NOT EQUAL ZEROS
052800           MOVE WRK-FS-ACCTMAST  TO WRK-ERROR-CODE
052900           PERFORM 9999-CALL-ABEND-PGM
053000        END-IF
053100     END-IF.
053200*----------------------------------------------------------------*
053300 1210-99-EXIT.                   EXIT.
053400*----------------------------------------------------------------*
053500*----------------------------------------------------------------*
053600 1400-SKIP-HEADER-LINE           SECTION.
053700*----------------------------------------------------------------*
053800*    BATCH FLOW STEP 1 -- THE FIRST LINE OF TRXFILE IS A COLUMN
053900*    HEADER, NOT A DETAIL LINE.  READ IT AND THROW IT AWAY, THEN
054000*    PRIME THE LOOP WITH THE FIRST REAL RECORD.
054100     MOVE 'READING HEADER LINE'  TO WRK-ERROR-MSG.
054200
054300     READ TRXFILE                INTO WRK-TRX-RAW-LINE.
054400     PERFORM 8100-TEST-FS-TRXFILE.
054500
054600     IF WRK-FS-TRXFILE           EQUAL 10
054700        MOVE 'END'               TO WRK-TRXFILE-EOF-SW
054800     END-IF.
054900
055000     IF NOT WRK-TRXFILE-AT-EOF
055100        PERFORM 2100-READ-TRXFILE
055200     END-IF.
055300*----------------------------------------------------------------*
055400 1400-99-EXIT.                   EXIT.
055500*----------------------------------------------------------------*
055600*----------------------------------------------------------------*
055700 2000-PROCESS-ONE-LINE           SECTION.
055800*----------------------------------------------------------------*
055900     MOVE 'N'                    TO WRK-SKIP-RECORD-SW.
056000     MOVE 'N'                    TO WRK-FILTER-RECORD-SW.
056100
056200     PERFORM 2150-PARSE-TRX-FIELDS.
056300     PERFORM 2200-VALIDATE-READ-FIELDS.
056400
056500     IF NOT WRK-SKIP-THIS-RECORD
056600        ADD 1                    TO WRK-READ-COUNT
056700        PERFORM 2300-FILTER-TRX-RECORD
056800     END-IF.
056900
057000     IF NOT WRK-SKIP-THIS-RECORD
057100        AND NOT WRK-FILTER-THIS-RECORD
057200        PERFORM 2400-VALIDATE-PROCESS-FIELDS
057300     END-IF.
057400
057500     IF NOT WRK-SKIP-THIS-RECORD
057600        AND NOT WRK-FILTER-THIS-RECORD
057700        PERFORM 2500-RESOLVE-PROFILE
057800        PERFORM 2600-RESOLVE-ACCOUNT
057900        PERFORM 2700-BUILD-LEDGER-RECORD
058000        PERFORM 2800-WRITE-LEDGER-RECORD
058100     END-IF.
058200
058300     PERFORM 2950-CHECK-SKIP-LIMIT.
058400     PERFORM 2100-READ-TRXFILE.
058500*----------------------------------------------------------------*
058600 2000-99-EXIT.                   EXIT.
058700*----------------------------------------------------------------*
058800*----------------------------------------------------------------*
058900 2100-READ-TRXFILE                SECTION.
059000*----------------------------------------------------------------*
059100*    BATCH FLOW STEP 2 -- A BLANK LINE IS NOT A RECORD AT ALL; IT
059200*    IS DISCARDED AND NEVER COUNTED (REQ 13-088).  WE LOOP HERE,
059300*    NOT IN 2000, SO A RUN OF BLANK LINES NEVER TOUCHES THE
059400*    READ-COUNT/FILTER-COUNT ACCOUNTING.
059500     MOVE 'READING TRXFILE'      TO WRK-ERROR-MSG.
059600
059700     READ TRXFILE                INTO WRK-TRX-RAW-LINE.
059800     PERFORM 8100-TEST-FS-TRXFILE.
059900
060000     IF WRK-FS-TRXFILE           EQUAL 10
060100        MOVE 'END'               TO WRK-TRXFILE-EOF-SW
060200     ELSE
060300        IF WRK-TRX-RAW-LINE      EQUAL SPACES
060400           PERFORM 2100-READ-TRXFILE
060500        END-IF
060600     END-IF.
060700*----------------------------------------------------------------*
060800 2100-99-EXIT.                   EXIT.
060900*----------------------------------------------------------------*
061000*----------------------------------------------------------------*
061100 2150-PARSE-TRX-FIELDS           SECTION.
061200*----------------------------------------------------------------*
061300     ADD 1                       TO WRK-LINE-NUMBER.
061400
061500     MOVE SPACES                 TO WRK-PARSE-FIELDS.
061600
061700     UNSTRING WRK-TRX-RAW-LINE   DELIMITED BY '|'
061800         INTO WRK-PARSE-ACCOUNT-NO
061900              WRK-PARSE-AMOUNT-TEXT
062000              WRK-PARSE-DESCRIPTION
062100              WRK-PARSE-TRX-DATE
062200              WRK-PARSE-TRX-TIME
062300              WRK-PARSE-CUSTOMER-ID.
062400
062500     MOVE WRK-PARSE-ACCOUNT-NO   TO WRK-TRIM-FIELD.
062510     PERFORM 9200-TRIM-LEADING-SPACES.
062520     MOVE WRK-TRIM-FIELD         TO TRX-ACCOUNT-NUMBER.
062600
062700     MOVE WRK-PARSE-CUSTOMER-ID  TO WRK-TRIM-FIELD.
062710     PERFORM 9200-TRIM-LEADING-SPACES.
062720     MOVE WRK-TRIM-FIELD         TO TRX-CUSTOMER-ID.
062800
062900     MOVE WRK-PARSE-TRX-DATE     TO WRK-TRIM-FIELD.
062910     PERFORM 9200-TRIM-LEADING-SPACES.
062920     MOVE WRK-TRIM-FIELD         TO TRX-DATE.
063000
063100     MOVE WRK-PARSE-TRX-TIME     TO WRK-TRIM-FIELD.
063110     PERFORM 9200-TRIM-LEADING-SPACES.
063120     MOVE WRK-TRIM-FIELD         TO TRX-TIME.
063200
063300     MOVE WRK-PARSE-DESCRIPTION  TO WRK-TRIM-FIELD-LG.
063310     PERFORM 9205-TRIM-LEADING-SPACES-LG.
063320     MOVE WRK-TRIM-FIELD-LG      TO TRX-DESCRIPTION.
063400
063500     PERFORM 2160-EDIT-TRX-AMOUNT.
063600*----------------------------------------------------------------*
063700 2150-99-EXIT.                   EXIT.
063800*----------------------------------------------------------------*
063900*----------------------------------------------------------------*
064000 2160-EDIT-TRX-AMOUNT            SECTION.
064100*----------------------------------------------------------------*
064200*    TRX-AMOUNT HAS NO PRESENCE REQUIREMENT AT READ TIME (RULE 1);
064300*    A BLANK FIELD DEFAULTS TO 0.00.  OTHERWISE SPLIT THE TEXT ON
064400*    THE DECIMAL POINT AND REBUILD THE SIGNED AMOUNT THROUGH THE
064500*    WRK-AMOUNT-SINAL REDEFINITIONS ABOVE.
064600     MOVE ZEROS                  TO WRK-AMOUNT-SINAL.
064700     MOVE SPACES                 TO WRK-AMOUNT-SPLIT.
064800     MOVE 'N'                    TO WRK-AMOUNT-NEGATIVE-SW.
064900
065000     IF WRK-PARSE-AMOUNT-TEXT    NOT EQUAL SPACES
065100        IF WRK-PARSE-AMOUNT-TEXT (1:1) EQUAL '-'
065200           MOVE 'Y'              TO WRK-AMOUNT-NEGATIVE-SW
065300           MOVE WRK-PARSE-AMOUNT-TEXT (2:14)
065400                                 TO WRK-AMOUNT-UNSIGNED-TXT
065500        ELSE
065600           MOVE WRK-PARSE-AMOUNT-TEXT (1:14)
065700                                 TO WRK-AMOUNT-UNSIGNED-TXT
065800        END-IF
065900
066000        UNSTRING WRK-AMOUNT-UNSIGNED-TXT DELIMITED BY '.'
066100            INTO WRK-AMOUNT-WHOLE-TEXT
066200                 WRK-AMOUNT-FRACTION-TXT
066300
066400        IF WRK-AMOUNT-WHOLE-TEXT EQUAL SPACES
066500           MOVE ZEROS            TO WRK-AMOUNT-WHOLE-NUM
066600        ELSE
066700           MOVE WRK-AMOUNT-WHOLE-TEXT
066800                                 TO WRK-AMOUNT-WHOLE-NUM
066900        END-IF
067000
067100        IF WRK-AMOUNT-FRACTION-TXT EQUAL SPACES
067200           MOVE ZEROS            TO WRK-AMOUNT-FRACTION-NUM
067300        ELSE
067400           MOVE WRK-AMOUNT-FRACTION-TXT
067500                                 TO WRK-AMOUNT-FRACTION-NUM
067600        END-IF
067700
067800        COMPUTE WRK-AMOUNT-CENTS =
067900                (WRK-AMOUNT-WHOLE-NUM * 100) +
068000                 WRK-AMOUNT-FRACTION-NUM
068100
068200        IF WRK-AMOUNT-IS-NEGATIVE
068300           COMPUTE WRK-TRX-AMOUNT-HOLD =
068400                   ZERO - WRK-AMOUNT-DIGITS
068500        ELSE
068600           MOVE WRK-AMOUNT-DIGITS TO WRK-TRX-AMOUNT-HOLD
068700        END-IF
068800     ELSE
068900        MOVE ZEROS               TO WRK-TRX-AMOUNT-HOLD
069000     END-IF.
069100
069200     MOVE WRK-TRX-AMOUNT-HOLD    TO TRX-AMOUNT.
069300*----------------------------------------------------------------*
069400 2160-99-EXIT.                   EXIT.
069500*----------------------------------------------------------------*
069600*----------------------------------------------------------------*
069700 2200-VALIDATE-READ-FIELDS       SECTION.
069800*----------------------------------------------------------------*
069900*    BUSINESS RULE 1 -- READ-STAGE REQUIRED-FIELD VALIDATION.
070000     IF TRX-ACCOUNT-NUMBER       EQUAL SPACES
070100        OR TRX-CUSTOMER-ID       EQUAL SPACES
070200        OR TRX-DATE              EQUAL SPACES
070300        OR TRX-TIME              EQUAL SPACES
070400        MOVE 'Y'                 TO WRK-SKIP-RECORD-SW
070500        PERFORM 2250-LOG-READ-SKIP
070600     END-IF.
070700*----------------------------------------------------------------*
070800 2200-99-EXIT.                   EXIT.
070900*----------------------------------------------------------------*
071000*----------------------------------------------------------------*
071100 2250-LOG-READ-SKIP              SECTION.
071200*----------------------------------------------------------------*
071300     ADD 1                       TO WRK-READ-SKIP-COUNT.
071400     MOVE 'R'                    TO ERR-SKIP-TYPE OF WRK-SKIP-REG.
071500     MOVE WRK-LINE-NUMBER        TO ERR-LINE-NUMBER OF WRK-SKIP-REG.
071600     MOVE TRX-ACCOUNT-NUMBER     TO ERR-ACCOUNT-NUMBER
071700                                    OF WRK-SKIP-REG.
071800     MOVE TRX-CUSTOMER-ID        TO ERR-CUSTOMER-ID OF WRK-SKIP-REG.
071900     MOVE 'MISSING REQUIRED FIELD ON READ'
072000                                 TO ERR-REASON OF WRK-SKIP-REG.
072100     MOVE WRK-DATE-FORMATTED     TO ERR-DATE OF WRK-SKIP-REG.
072200     MOVE WRK-TIME-FORMATTED     TO ERR-TIME OF WRK-SKIP-REG.
072300
072400     MOVE WRK-SKIP-REG           TO FD-REG-SKPFILE.
072500     WRITE FD-REG-SKPFILE.
072600     PERFORM 8500-TEST-FS-SKPFILE.
072700*----------------------------------------------------------------*
072800 2250-99-EXIT.                   EXIT.
072900*----------------------------------------------------------------*
073000*----------------------------------------------------------------*
073100 2300-FILTER-TRX-RECORD          SECTION.
073200*----------------------------------------------------------------*
073300*    BUSINESS RULE 2 -- RE-TRIM AND FILTER.  THIS IS A SILENT
073400*    DROP, NOT AN ERROR: NO SKIP COUNT, NO SKIP-LOG ENTRY.
073500     MOVE TRX-ACCOUNT-NUMBER     TO WRK-TRIM-FIELD.
073510     PERFORM 9200-TRIM-LEADING-SPACES.
073520     MOVE WRK-TRIM-FIELD         TO TRX-ACCOUNT-NUMBER.
073600     MOVE TRX-CUSTOMER-ID        TO WRK-TRIM-FIELD.
073610     PERFORM 9200-TRIM-LEADING-SPACES.
073620     MOVE WRK-TRIM-FIELD         TO TRX-CUSTOMER-ID.
073700
073800     IF TRX-ACCOUNT-NUMBER       EQUAL SPACES
073900        OR TRX-CUSTOMER-ID       EQUAL SPACES
074000        MOVE 'Y'                 TO WRK-FILTER-RECORD-SW
074100        ADD 1                    TO WRK-FILTER-COUNT
074200     END-IF.
074300*----------------------------------------------------------------*
074400 2300-99-EXIT.                   EXIT.
074500*----------------------------------------------------------------*
074600*----------------------------------------------------------------*
074700 2400-VALIDATE-PROCESS-FIELDS    SECTION.
074800*----------------------------------------------------------------*
074900*    BUSINESS RULE 3 -- PROCESS-STAGE REQUIRED-FIELD VALIDATION.
075000*    TRX-AMOUNT IS ALWAYS PRESENT BY THIS POINT (2160 DEFAULTS IT
075100*    TO ZERO), SO ONLY THE DATE/TIME TEXT IS RE-CHECKED HERE.
075200     IF TRX-DATE                 EQUAL SPACES
075300        OR TRX-TIME              EQUAL SPACES
075400        MOVE 'Y'                 TO WRK-SKIP-RECORD-SW
075500        PERFORM 2450-LOG-PROCESS-SKIP
075600     END-IF.
075700*----------------------------------------------------------------*
075800 2400-99-EXIT.                   EXIT.
075900*----------------------------------------------------------------*
076000*----------------------------------------------------------------*
076100 2450-LOG-PROCESS-SKIP           SECTION.
076200*----------------------------------------------------------------*
076300     ADD 1                       TO WRK-PROCESS-SKIP-COUNT.
076400     MOVE 'P'                    TO ERR-SKIP-TYPE OF WRK-SKIP-REG.
076500     MOVE WRK-LINE-NUMBER        TO ERR-LINE-NUMBER OF WRK-SKIP-REG.
076600     MOVE TRX-ACCOUNT-NUMBER     TO ERR-ACCOUNT-NUMBER
076700                                    OF WRK-SKIP-REG.
076800     MOVE TRX-CUSTOMER-ID        TO ERR-CUSTOMER-ID OF WRK-SKIP-REG.
076900     MOVE 'MISSING AMOUNT OR DATE/TIME ON PROCESS'
077000                                 TO ERR-REASON OF WRK-SKIP-REG.
077100     MOVE WRK-DATE-FORMATTED     TO ERR-DATE OF WRK-SKIP-REG.
077200     MOVE WRK-TIME-FORMATTED     TO ERR-TIME OF WRK-SKIP-REG.
077300
077400     MOVE WRK-SKIP-REG           TO FD-REG-SKPFILE.
077500     WRITE FD-REG-SKPFILE.
077600     PERFORM 8500-TEST-FS-SKPFILE.
077700*----------------------------------------------------------------*
077800 2450-99-EXIT.                   EXIT.
077900*----------------------------------------------------------------*
078000*----------------------------------------------------------------*
078100 2500-RESOLVE-PROFILE            SECTION.
078200*----------------------------------------------------------------*
078300*    BUSINESS RULES 4 AND 6.  LOOK IN THE RUN CACHE FIRST; ONLY
078400*    CREATE A NEW PROFMAST RECORD WHEN THE CUSTOMER-ID HAS NEVER
078500*    BEEN SEEN IN THIS RUN (THE CACHE WAS SEEDED FROM THE WHOLE
078600*    FILE AT 1100, SO A CUSTOMER FROM A PRIOR RUN IS "FOUND" TOO).
078700     MOVE 'N'                    TO WRK-PROFILE-FOUND-SW.
078800
078900     PERFORM 2520-FIND-PROFILE-INDEX
079000         VARYING WRK-PROF-IDX FROM 1 BY 1
079100         UNTIL WRK-PROF-IDX GREATER WRK-PROFILE-INDEX-COUNT
079200            OR WRK-PROFILE-FOUND.
079300
079400     IF NOT WRK-PROFILE-FOUND
079500        PERFORM 2550-CREATE-PROFILE
079600     END-IF.
079700*----------------------------------------------------------------*
079800 2500-99-EXIT.                   EXIT.
079900*----------------------------------------------------------------*
080000*----------------------------------------------------------------*
080100 2520-FIND-PROFILE-INDEX         SECTION.
080200*----------------------------------------------------------------*
080300     IF WRK-PX-CUSTOMER-ID (WRK-PROF-IDX) EQUAL TRX-CUSTOMER-ID
080400        MOVE 'Y'                 TO WRK-PROFILE-FOUND-SW
080500        MOVE WRK-PX-PROFILE-ID (WRK-PROF-IDX)
080600                                 TO WRK-RESOLVED-PROFILE-ID
080700     END-IF.
080800*----------------------------------------------------------------*
080900 2520-99-EXIT.                   EXIT.
081000*----------------------------------------------------------------*
081100*----------------------------------------------------------------*
081200 2550-CREATE-PROFILE             SECTION.
081300*----------------------------------------------------------------*
081400*    BUSINESS RULE 4 -- AUTO-PROVISION AN UNKNOWN CUSTOMER.  A
081500*    CUSTOMER-ID IS NEVER REJECTED AS UNKNOWN.
081600     ADD 1                       TO WRK-NEXT-PROFILE-ID.
081700     MOVE WRK-NEXT-PROFILE-ID    TO WRK-RESOLVED-PROFILE-ID.
081800
081900     MOVE WRK-RESOLVED-PROFILE-ID
082000                                 TO PROF-PROFILE-ID.
082100     MOVE TRX-CUSTOMER-ID        TO PROF-CUSTOMER-ID.
082200     STRING 'IMPORTED-' TRX-CUSTOMER-ID
082300                                 DELIMITED BY SIZE
082400                                 INTO PROF-FULL-NAME.
082500     STRING TRX-CUSTOMER-ID '@import.local'
082600                                 DELIMITED BY SIZE
082700                                 INTO PROF-EMAIL.
082800
082900     ADD 1                       TO WRK-PROF-RELKEY.
083000     MOVE WRK-PROFILE-REG        TO FD-REG-PROFMAST.
083100     WRITE FD-REG-PROFMAST.
083200     PERFORM 8200-TEST-FS-PROFMAST.
083300
083400     ADD 1                       TO WRK-PROFILE-INDEX-COUNT.
083500     SET WRK-PROF-IDX            TO WRK-PROFILE-INDEX-COUNT.
083600     MOVE TRX-CUSTOMER-ID        TO WRK-PX-CUSTOMER-ID (WRK-PROF-IDX).
083700     MOVE WRK-RESOLVED-PROFILE-ID
083800                                 TO WRK-PX-PROFILE-ID (WRK-PROF-IDX).
083900     MOVE WRK-PROF-RELKEY        TO WRK-PX-RELKEY (WRK-PROF-IDX).
084000*----------------------------------------------------------------*
084100 2550-99-EXIT.                   EXIT.
084200*----------------------------------------------------------------*
084300*----------------------------------------------------------------*
084400 2600-RESOLVE-ACCOUNT            SECTION.
084500*----------------------------------------------------------------*
084600*    BUSINESS RULES 5 AND 6.
084700     MOVE 'N'                    TO WRK-ACCOUNT-FOUND-SW.
084800
084900     PERFORM 2620-FIND-ACCOUNT-INDEX
085000         VARYING WRK-ACCT-IDX FROM 1 BY 1
085100         UNTIL WRK-ACCT-IDX GREATER WRK-ACCOUNT-INDEX-COUNT
085200            OR WRK-ACCOUNT-FOUND.
085300
085400     IF NOT WRK-ACCOUNT-FOUND
085500        PERFORM 2650-CREATE-ACCOUNT
085600     END-IF.
085700*----------------------------------------------------------------*
085800 2600-99-EXIT.                   EXIT.
085900*----------------------------------------------------------------*
086000*----------------------------------------------------------------*
086100 2620-FIND-ACCOUNT-INDEX         SECTION.
086200*----------------------------------------------------------------*
086300     IF WRK-AX-ACCOUNT-NO (WRK-ACCT-IDX) EQUAL TRX-ACCOUNT-NUMBER
086400        MOVE 'Y'                 TO WRK-ACCOUNT-FOUND-SW
086500        MOVE WRK-AX-ACCOUNT-ID (WRK-ACCT-IDX)
086600                                 TO WRK-RESOLVED-ACCOUNT-ID
086700     END-IF.
086800*----------------------------------------------------------------*
086900 2620-99-EXIT.                   EXIT.
087000*----------------------------------------------------------------*
087100*----------------------------------------------------------------*
087200 2650-CREATE-ACCOUNT             SECTION.
087300*----------------------------------------------------------------*
087400*    BUSINESS RULE 5 -- AUTO-PROVISION AN UNKNOWN ACCOUNT NUMBER
087500*    AND BIND IT, ONCE, TO WHICHEVER CUSTOMER'S TRANSACTION FIRST
087600*    INTRODUCED IT.  A LATER TRANSACTION UNDER A DIFFERENT
087700*    CUSTOMER-ID NEVER REBINDS IT.
087800     ADD 1                       TO WRK-NEXT-ACCOUNT-ID.
087900     MOVE WRK-NEXT-ACCOUNT-ID    TO WRK-RESOLVED-ACCOUNT-ID.
088000
088100     MOVE WRK-RESOLVED-ACCOUNT-ID
088200                                 TO ACCT-ACCOUNT-ID.
088300     MOVE TRX-ACCOUNT-NUMBER     TO ACCT-ACCOUNT-NUMBER.
088400     MOVE WRK-RESOLVED-PROFILE-ID
088500                                 TO ACCT-PROFILE-ID.
088600
088700     ADD 1                       TO WRK-ACCT-RELKEY.
088800     MOVE WRK-ACCOUNT-REG        TO FD-REG-ACCTMAST.
088900     WRITE FD-REG-ACCTMAST.
089000     PERFORM 8300-TEST-FS-ACCTMAST.
089100
089200     ADD 1                       TO WRK-ACCOUNT-INDEX-COUNT.
089300     SET WRK-ACCT-IDX            TO WRK-ACCOUNT-INDEX-COUNT.
089400     MOVE TRX-ACCOUNT-NUMBER     TO WRK-AX-ACCOUNT-NO (WRK-ACCT-IDX).
089500     MOVE WRK-RESOLVED-ACCOUNT-ID
089600                                 TO WRK-AX-ACCOUNT-ID (WRK-ACCT-IDX).
089700     MOVE WRK-ACCT-RELKEY        TO WRK-AX-RELKEY (WRK-ACCT-IDX).
089800*----------------------------------------------------------------*
089900 2650-99-EXIT.                   EXIT.
090000*----------------------------------------------------------------*
090100*----------------------------------------------------------------*
090200 2700-BUILD-LEDGER-RECORD        SECTION.
090300*----------------------------------------------------------------*
090400*    BUSINESS RULES 7 AND 8 -- STRAIGHT COPY, NO ROUNDING OR
090500*    DERIVED ARITHMETIC; A FRESH TIMESTAMP FOR THIS RECORD ONLY.
090600     PERFORM 9100-STAMP-CURRENT-TIMESTAMP.
090700
090800     MOVE ZERO                   TO LEDG-VERSION.
090900     MOVE WRK-RESOLVED-ACCOUNT-ID
091000                                 TO LEDG-ACCOUNT-ID.
091100     MOVE TRX-AMOUNT             TO LEDG-AMOUNT.
091200     MOVE TRX-DESCRIPTION        TO LEDG-DESCRIPTION.
091300     MOVE TRX-DATE               TO LEDG-TRX-DATE.
091400     MOVE TRX-TIME               TO LEDG-TRX-TIME.
091500     MOVE TRX-CUSTOMER-ID        TO LEDG-CUSTOMER-ID.
091600     MOVE WRK-TIMESTAMP-NOW-X    TO LEDG-CREATED-AT.
091700     MOVE WRK-TIMESTAMP-NOW-X    TO LEDG-UPDATED-AT.
091800*----------------------------------------------------------------*
091900 2700-99-EXIT.                   EXIT.
092000*----------------------------------------------------------------*
092100*----------------------------------------------------------------*
092200 2800-WRITE-LEDGER-RECORD        SECTION.
092300*----------------------------------------------------------------*
092400*    BATCH FLOW STEP 4 -- CHUNKED WRITE.  THE BUILT RECORD GOES
092500*    INTO THE CHUNK BUFFER, NOT TO LEDGFILE, UNTIL THE CHUNK
092600*    FILLS -- SEE 2900-COMMIT-CHUNK.  WRITING IS ALL-OR-NOTHING
092610*    PER CHUNK, SO NOTHING HITS LEDGFILE UNTIL THE WHOLE GROUP
092620*    OF UP TO WRK-CHUNK-SIZE RECORDS IS READY TO GO AT ONCE.
092700     ADD 1                       TO WRK-CHUNK-COUNT.
092800     MOVE WRK-LEDGER-REG
092810          TO WRK-CHUNK-LEDGER-REC (WRK-CHUNK-COUNT).
092900     MOVE WRK-LINE-NUMBER
092910          TO WRK-CHUNK-LINE-NUMBER (WRK-CHUNK-COUNT).
093000     MOVE TRX-ACCOUNT-NUMBER
093010          TO WRK-CHUNK-ACCOUNT-NO (WRK-CHUNK-COUNT).
093100     MOVE TRX-CUSTOMER-ID
093110          TO WRK-CHUNK-CUSTOMER-ID (WRK-CHUNK-COUNT).
093200
093300     IF WRK-CHUNK-COUNT          EQUAL WRK-CHUNK-SIZE
093400        PERFORM 2900-COMMIT-CHUNK
093500     END-IF.
093800*----------------------------------------------------------------*
093900 2800-99-EXIT.                   EXIT.
094000*----------------------------------------------------------------*
094100*----------------------------------------------------------------*
094200 2850-LOG-WRITE-SKIP             SECTION.
094300*----------------------------------------------------------------*
094310*    ONE CHUNK-BUFFER ENTRY, LOGGED AS A WRITE-SKIP BECAUSE SOME
094320*    OTHER MEMBER OF ITS CHUNK FAILED TO WRITE -- SEE 2900.  THE
094330*    ENTRY ITSELF MAY HAVE WRITTEN FINE; THE WHOLE CHUNK IS STILL
094340*    TREATED AS ONE ALL-OR-NOTHING UNIT PER BATCH FLOW STEP 4.
094400     ADD 1                       TO WRK-WRITE-SKIP-COUNT.
094500     MOVE 'W'                    TO ERR-SKIP-TYPE OF WRK-SKIP-REG.
094600     MOVE WRK-CHUNK-LINE-NUMBER (WRK-CHUNK-IDX)
094610                                 TO ERR-LINE-NUMBER OF WRK-SKIP-REG.
094700     MOVE WRK-CHUNK-ACCOUNT-NO (WRK-CHUNK-IDX)
094710                                 TO ERR-ACCOUNT-NUMBER OF WRK-SKIP-REG.
094900     MOVE WRK-CHUNK-CUSTOMER-ID (WRK-CHUNK-IDX)
094910                                 TO ERR-CUSTOMER-ID OF WRK-SKIP-REG.
095000     MOVE WRK-FS-LEDGFILE        TO ERR-REASON OF WRK-SKIP-REG.
095100     MOVE WRK-DATE-FORMATTED     TO ERR-DATE OF WRK-SKIP-REG.
095200     MOVE WRK-TIME-FORMATTED     TO ERR-TIME OF WRK-SKIP-REG.
095300
095400     MOVE WRK-SKIP-REG           TO FD-REG-SKPFILE.
095500     WRITE FD-REG-SKPFILE.
095600     PERFORM 8500-TEST-FS-SKPFILE.
095700*----------------------------------------------------------------*
095800 2850-99-EXIT.                   EXIT.
095900*----------------------------------------------------------------*
095910*----------------------------------------------------------------*
095920 2870-WRITE-CHUNK-ENTRY          SECTION.
095930*----------------------------------------------------------------*
095940*    ONE PHYSICAL WRITE TO LEDGFILE FOR ONE BUFFERED ENTRY.  A
095950*    BAD STATUS HERE ONLY TRIPS THE CHUNK-FAILED SWITCH -- THE
095960*    ALL-OR-NOTHING DECISION IS MADE BACK IN 2900 ONCE EVERY
095970*    ENTRY IN THE CHUNK HAS BEEN TRIED.
095980     MOVE WRK-CHUNK-LEDGER-REC (WRK-CHUNK-IDX) TO FD-REG-LEDGFILE.
095990     WRITE FD-REG-LEDGFILE.
096000     IF WRK-FS-LEDGFILE          NOT EQUAL ZEROS
096010        MOVE 'Y'                 TO WRK-CHUNK-FAILED-SW
096020     END-IF.
096030*----------------------------------------------------------------*
096040 2870-99-EXIT.                   EXIT.
096050*----------------------------------------------------------------*
096060*----------------------------------------------------------------*
096100 2900-COMMIT-CHUNK               SECTION.
096200*----------------------------------------------------------------*
096210*    BUSINESS RULE -- ALL-OR-NOTHING PER CHUNK.  EVERY BUFFERED
096220*    ENTRY IS WRITTEN; IF EVEN ONE OF THEM COMES BACK WITH A BAD
096230*    FILE STATUS, THE WHOLE CHUNK IS THROWN OUT AS WRITE-SKIPS --
096240*    NONE OF ITS RECORDS ARE COUNTED AS COMMITTED.
096250     MOVE 'N'                    TO WRK-CHUNK-FAILED-SW.
096260     PERFORM 2870-WRITE-CHUNK-ENTRY
096270        VARYING WRK-CHUNK-IDX FROM 1 BY 1
096280        UNTIL WRK-CHUNK-IDX      GREATER WRK-CHUNK-COUNT.
096290
096300     IF WRK-CHUNK-WRITE-FAILED
096310        PERFORM 2850-LOG-WRITE-SKIP
096320           VARYING WRK-CHUNK-IDX FROM 1 BY 1
096330           UNTIL WRK-CHUNK-IDX   GREATER WRK-CHUNK-COUNT
096340     ELSE
096350        ADD WRK-CHUNK-COUNT      TO WRK-WRITE-COUNT
096360        ADD 1                    TO WRK-COMMIT-COUNT
096370     END-IF.
096380
096390     MOVE ZERO                   TO WRK-CHUNK-COUNT.
096800*----------------------------------------------------------------*
096900 2900-99-EXIT.                   EXIT.
097000*----------------------------------------------------------------*
097100*----------------------------------------------------------------*
097200 2950-CHECK-SKIP-LIMIT           SECTION.
097300*----------------------------------------------------------------*
097400*    BUSINESS RULE 9 -- ABORT IF THE COMBINED SKIP COUNT EXCEEDS
097500*    500 IN ONE RUN.  UPSI-0 LETS QA FORCE THIS PATH ON DEMAND.
097600     COMPUTE WRK-TOTAL-SKIP-COUNT =
097700             WRK-READ-SKIP-COUNT + WRK-PROCESS-SKIP-COUNT +
097800             WRK-WRITE-SKIP-COUNT.
097900
098000     IF WRK-TOTAL-SKIP-COUNT     GREATER WRK-SKIP-LIMIT
098100        OR WRK-FORCE-ABEND-ON
098200        MOVE 'SKIP LIMIT OF 500 EXCEEDED'
098300                                 TO WRK-ERROR-MSG
098400        MOVE WRK-TOTAL-SKIP-COUNT TO WRK-TOTAL-SKIP-COUNT-DISP
098450        MOVE WRK-TOTAL-SKIP-COUNT-DISP
098500                                 TO WRK-ERROR-CODE
098600        PERFORM 9999-CALL-ABEND-PGM
098700     END-IF.
098800*----------------------------------------------------------------*
098900 2950-99-EXIT.                   EXIT.
099000*----------------------------------------------------------------*
099100*----------------------------------------------------------------*
099200 3000-FINALIZE                   SECTION.
099300*----------------------------------------------------------------*
099400*    IF A PARTIAL CHUNK REMAINS, ITS RECORDS ARE STILL SITTING IN
099500*    THE CHUNK BUFFER, UNWRITTEN -- THEY NEVER HIT A FULL
099600*    CHUNK-SIZE BOUNDARY, SO THE LAST PARTIAL GROUP HAS TO BE
099650*    FLUSHED HERE, ALL-OR-NOTHING, BEFORE LEDGFILE IS CLOSED.
099700     IF WRK-CHUNK-COUNT          GREATER ZERO
099800        PERFORM 2900-COMMIT-CHUNK
099900     END-IF.
100000
100100     CLOSE TRXFILE
100200           PROFMAST
100300           ACCTMAST
100400           LEDGFILE
100500           SKPFILE.
100600
100700     MOVE WRK-READ-COUNT         TO WRK-READ-COUNT-PR.
100800     MOVE WRK-FILTER-COUNT       TO WRK-FILTER-COUNT-PR.
100900     MOVE WRK-WRITE-COUNT        TO WRK-WRITE-COUNT-PR.
101000     MOVE WRK-READ-SKIP-COUNT    TO WRK-READ-SKIP-PR.
101100     MOVE WRK-PROCESS-SKIP-COUNT TO WRK-PROCESS-SKIP-PR.
101200     MOVE WRK-WRITE-SKIP-COUNT   TO WRK-WRITE-SKIP-PR.
101300     MOVE WRK-COMMIT-COUNT       TO WRK-COMMIT-COUNT-PR.
101400
101500     DISPLAY '***************************'.
101600     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
101700     DISPLAY '***************************'.
101800     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
101900     DISPLAY '*COMPILED........:'
102000     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
102100     DISPLAY '*.................'
102200     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
102300     DISPLAY '*-------------------------*'.
102400     DISPLAY '*READ-COUNT..........:' WRK-READ-COUNT-PR '*'.
102500     DISPLAY '*FILTER-COUNT........:' WRK-FILTER-COUNT-PR '*'.
102600     DISPLAY '*WRITE-COUNT.........:' WRK-WRITE-COUNT-PR '*'.
102700     DISPLAY '*READ-SKIP-COUNT.....:' WRK-READ-SKIP-PR '*'.
102800     DISPLAY '*PROCESS-SKIP-COUNT..:' WRK-PROCESS-SKIP-PR '*'.
102900     DISPLAY '*WRITE-SKIP-COUNT....:' WRK-WRITE-SKIP-PR '*'.
103000     DISPLAY '*COMMIT-COUNT........:' WRK-COMMIT-COUNT-PR '*'.
103100     DISPLAY '*-------------------------*'.
103200     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
103300     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
103400     DISPLAY '***************************'.
103500
103600     STOP RUN.
103700*----------------------------------------------------------------*
103800 3000-99-EXIT.                   EXIT.
103900*----------------------------------------------------------------*
104000*----------------------------------------------------------------*
104100 8100-TEST-FS-TRXFILE            SECTION.
104200*----------------------------------------------------------------*
104300     IF WRK-FS-TRXFILE           NOT EQUAL ZEROS AND 10
104400        MOVE WRK-FS-TRXFILE      TO WRK-ERROR-CODE
104500        PERFORM 9999-CALL-ABEND-PGM
104600     END-IF.
104700*----------------------------------------------------------------*
104800 8100-99-EXIT.                   EXIT.
104900*----------------------------------------------------------------*
105000*----------------------------------------------------------------*
105100 8200-TEST-FS-PROFMAST           SECTION.
105200*----------------------------------------------------------------*
105300     IF WRK-FS-PROFMAST          NOT EQUAL ZEROS AND 10
105400        MOVE WRK-FS-PROFMAST     TO WRK-ERROR-CODE
105500        PERFORM 9999-CALL-ABEND-PGM
105600     END-IF.
105700*----------------------------------------------------------------*
105800 8200-99-EXIT.                   EXIT.
105900*----------------------------------------------------------------*
106000*----------------------------------------------------------------*
106100 8300-TEST-FS-ACCTMAST           SECTION.
106200*----------------------------------------------------------------*
106300     IF WRK-FS-ACCTMAST          NOT EQUAL ZEROS AND 10
106400        MOVE WRK-FS-ACCTMAST     TO WRK-ERROR-CODE
106500        PERFORM 9999-CALL-ABEND-PGM
106600     END-IF.
106700*----------------------------------------------------------------*
106800 8300-99-EXIT.                   EXIT.
106900*----------------------------------------------------------------*
107000*----------------------------------------------------------------*
107100 8400-TEST-FS-LEDGFILE           SECTION.
107200*----------------------------------------------------------------*
107300     IF WRK-FS-LEDGFILE          NOT EQUAL ZEROS
107400        MOVE WRK-FS-LEDGFILE     TO WRK-ERROR-CODE
107500        PERFORM 9999-CALL-ABEND-PGM
107600     END-IF.
107700*----------------------------------------------------------------*
107800 8400-99-EXIT.                   EXIT.
107900*----------------------------------------------------------------*
108000*----------------------------------------------------------------*
108100 8500-TEST-FS-SKPFILE            SECTION.
108200*----------------------------------------------------------------*
108300     IF WRK-FS-SKPFILE           NOT EQUAL ZEROS
108400        MOVE WRK-FS-SKPFILE      TO WRK-ERROR-CODE
108500        PERFORM 9999-CALL-ABEND-PGM
108600     END-IF.
108700*----------------------------------------------------------------*
108800 8500-99-EXIT.                   EXIT.
108900*----------------------------------------------------------------*
109000*----------------------------------------------------------------*
109100 9000-GET-DATE-TIME              SECTION.
109200*----------------------------------------------------------------*
109300     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
109400     MOVE YY                     TO YYYY-FORMATTED.
109500     MOVE MM                     TO MM-FORMATTED.
109600     MOVE DD                     TO DD-FORMATTED.
109700     ADD  2000                   TO YYYY-FORMATTED.
109800
109900     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
110000     MOVE HOUR                   TO HOUR-FORMATTED.
110100     MOVE MINUTE                 TO MINUTE-FORMATTED.
110200     MOVE SECOND                 TO SECOND-FORMATTED.
110300*----------------------------------------------------------------*
110400 9000-99-EXIT.                   EXIT.
110500*----------------------------------------------------------------*
110600*----------------------------------------------------------------*
110700 9100-STAMP-CURRENT-TIMESTAMP    SECTION.
110800*----------------------------------------------------------------*
110900*    BUSINESS RULE 8 -- ONE FRESH TIMESTAMP PER RECORD, NOT ONE
111000*    FOR THE WHOLE RUN.  RE-ACCEPT DATE/TIME EVERY TIME THROUGH.
111100     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
111200     MOVE YY                     TO WRK-TS-YYYY.
111300     ADD  2000                   TO WRK-TS-YYYY.
111400     MOVE MM                     TO WRK-TS-MM.
111500     MOVE DD                     TO WRK-TS-DD.
111600
111700     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
111800     MOVE HOUR                   TO WRK-TS-HH.
111900     MOVE MINUTE                 TO WRK-TS-MI.
112000     MOVE SECOND                 TO WRK-TS-SS.
112100*----------------------------------------------------------------*
112200 9100-99-EXIT.                   EXIT.
112300*----------------------------------------------------------------*
112310*----------------------------------------------------------------*
112320 9200-TRIM-LEADING-SPACES        SECTION.
112330*----------------------------------------------------------------*
112340*    STRIPS LEADING SPACES OUT OF WRK-TRIM-FIELD IN PLACE.  ADDED
112350*    WHEN THE SHOP'S COMPILER UPGRADE DROPPED SUPPORT FOR THE
112360*    VENDOR TRIM FUNCTION WE HAD BEEN USING (REQ 02-118) -- BACK TO
112370*    A PLAIN PERFORM LOOP LIKE THE REST OF THIS PROGRAM.
112380     MOVE 1                      TO WRK-TRIM-POS.
112390     PERFORM 9210-FIND-FIRST-NONSPACE
112400         UNTIL WRK-TRIM-POS > 20
112410            OR WRK-TRIM-FIELD (WRK-TRIM-POS:1) NOT EQUAL SPACE.
112420
112430     MOVE SPACES                 TO WRK-TRIM-SCRATCH.
112440     IF WRK-TRIM-POS NOT GREATER 20
112450        MOVE WRK-TRIM-FIELD (WRK-TRIM-POS:) TO WRK-TRIM-SCRATCH
112460     END-IF.
112470     MOVE WRK-TRIM-SCRATCH       TO WRK-TRIM-FIELD.
112480*----------------------------------------------------------------*
112490 9200-99-EXIT.                   EXIT.
112500*----------------------------------------------------------------*
112510*----------------------------------------------------------------*
112520 9210-FIND-FIRST-NONSPACE        SECTION.
112530*----------------------------------------------------------------*
112540     ADD 1                       TO WRK-TRIM-POS.
112550*----------------------------------------------------------------*
112560 9210-99-EXIT.                   EXIT.
112570*----------------------------------------------------------------*
112571*----------------------------------------------------------------*
112572 9205-TRIM-LEADING-SPACES-LG     SECTION.
112573*----------------------------------------------------------------*
112574*    SAME AS 9200 ABOVE BUT SIZED FOR TRX-DESCRIPTION, WHICH AT
112575*    255 BYTES IS TOO WIDE TO SHARE WRK-TRIM-FIELD (REQ 13-088).
112576     MOVE 1                      TO WRK-TRIM-POS-LG.
112577     PERFORM 9215-FIND-FIRST-NONSPACE-LG
112578         UNTIL WRK-TRIM-POS-LG > 255
112579            OR WRK-TRIM-FIELD-LG (WRK-TRIM-POS-LG:1) NOT EQUAL SPACE.
112580
112581     MOVE SPACES                 TO WRK-TRIM-SCRATCH-LG.
112582     IF WRK-TRIM-POS-LG NOT GREATER 255
112583        MOVE WRK-TRIM-FIELD-LG (WRK-TRIM-POS-LG:) TO WRK-TRIM-SCRATCH-LG
112584     END-IF.
112585     MOVE WRK-TRIM-SCRATCH-LG    TO WRK-TRIM-FIELD-LG.
112586*----------------------------------------------------------------*
112587 9205-99-EXIT.                   EXIT.
112588*----------------------------------------------------------------*
112589*----------------------------------------------------------------*
112590 9215-FIND-FIRST-NONSPACE-LG     SECTION.
112591*----------------------------------------------------------------*
112592     ADD 1                       TO WRK-TRIM-POS-LG.
112593*----------------------------------------------------------------*
112594 9215-99-EXIT.                   EXIT.
112595*----------------------------------------------------------------*
112596*----------------------------------------------------------------*
112597 9999-CALL-ABEND-PGM             SECTION.
112600*----------------------------------------------------------------*
112700     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
112800     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
112900     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
113000*----------------------------------------------------------------*
113100 9999-99-EXIT.                   EXIT.
113200*----------------------------------------------------------------*
