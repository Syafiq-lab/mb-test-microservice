000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         M. TEIXEIRA.
000700 INSTALLATION.   CPD - BATCH SYSTEMS.
000800 DATE-WRITTEN.   17/02/1991.
000900 DATE-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*                    CPD BATCH SYSTEMS GROUP                     *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ABENDPGM.                                     *
001500*    ANALYST.....: M. TEIXEIRA                                   *
001600*    PROGRAMMER..: M. TEIXEIRA                                   *
001700*    DATE........: 17/02/1991                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: TRANSACTION IMPORT BATCH - TRXIMP             *
002000*----------------------------------------------------------------*
002100*    GOAL........: COMMON FATAL-ERROR STOPPER.  CALLED BY ANY    *
002200*                  TRXIMP PROGRAM THAT HITS A BAD FILE STATUS OR *
002300*                  EXCEEDS ITS SKIP LIMIT.  DISPLAYS THE CALLER'S*
002400*                  ERROR LOG AND STOPS THE RUN.                  *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   NONE.                                        *
002800*----------------------------------------------------------------*
002900*    TABLE DB2...:  NONE.                                        *
003000*----------------------------------------------------------------*
003100*    MAINTENANCE LOG:                                            *
003200*    17/02/1991  M.TEIXEIRA  ORIGINAL PROGRAM.  CALLED BY THE    *
003300*                            CUSTOMER-MASTER LOAD SUITE.         *
003400*    11/08/1993  M.TEIXEIRA  ADDED WRK-ERROR-CODE-X/NUM REDEFINES*
003500*                            SO THE CALLER CAN PASS A NUMERIC OR *
003600*                            ALPHA REASON CODE WITHOUT A SEPARATE*
003700*                            ABEND ENTRY POINT (REQ 93-071).     *
003800*    22/04/1996  L.FONSECA   WIDENED THE BANNER SO THE CALLING   *
003900*                            PROGRAM-ID LINES UP WHEN CALLED BY  *
004000*                            AN 8-CHARACTER PROGRAM-ID (REQ      *
004100*                            96-114, RAISED BY THE MONTH-END     *
004200*                            RECONCILIATION SUITE).              *
004300*    09/09/1998  L.FONSECA   Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS*
004400*                            IN THIS PROGRAM, NO CHANGE REQUIRED.*
004500*                            SIGNED OFF PER Y2K PROJECT PLAN.    *
004600*    14/03/2001  R.ALMEIDA   ADDED THIS MAINTENANCE LOG BLOCK;   *
004700*                            PRIOR CHANGES RECONSTRUCTED FROM    *
004800*                            THE PROGRAM LIBRARY HISTORY (REQ    *
004900*                            01-019).                            *
005000*    06/02/2009  R.ALMEIDA   CALLED NOW ALSO BY TIMP0001 FOR A   *
005100*                            SKIP-LIMIT ABORT, NOT JUST A BAD    *
005200*                            FILE STATUS -- BANNER WORDING       *
005300*                            GENERALISED (REQ 09-044).           *
005400*----------------------------------------------------------------*
005500*================================================================*
005600*           E N V I R O N M E N T      D I V I S I O N           *
005700*================================================================*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600*================================================================*
006700*                  D A T A      D I V I S I O N                  *
006800*================================================================*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200*-----------------------------------------------------------------*
007300*                  WORKING-STORAGE SECTION                        *
007400*-----------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600
007700*REASON-CODE REDEFINITIONS -- THE CALLER MAY PASS A SQLCODE-LIKE
007800*SIGNED NUMBER, A FILE STATUS, OR PLAIN TEXT IN WRK-ERROR-CODE-OUT;
007900*THESE LET THIS PROGRAM DISPLAY WHICHEVER VIEW THE CALLER FILLED.
008000 01  WRK-ERROR-CODE-SINAL        PIC +9(009) VALUE ZEROS.
008100 01  FILLER REDEFINES WRK-ERROR-CODE-SINAL.
008200     05  FILLER                  PIC X(001).
008300     05  WRK-ERROR-CODE-NUM      PIC 9(009).
008400 01  FILLER REDEFINES WRK-ERROR-CODE-SINAL.
008500     05  WRK-ERROR-CODE-X        PIC X(010).
008600
008700 01  WRK-BANNER-LINE             PIC X(66) VALUE ALL '*'.
008800 01  FILLER REDEFINES WRK-BANNER-LINE.
008900     05  WRK-BANNER-STARS        PIC X(60).
009000     05  FILLER                  PIC X(06).
009100
009200*-----------------------------------------------------------------*
009300*                      LINKAGE SECTION                            *
009400*-----------------------------------------------------------------*
009500 LINKAGE SECTION.
009600 01  WRK-ERROR-LOG.
009700     03  WRK-PROGRAM             PIC X(08).
009800     03  WRK-ERROR-MSG           PIC X(30).
009900     03  WRK-ERROR-CODE          PIC X(30).
010000     03  WRK-ERROR-DATE          PIC X(10).
010100     03  WRK-ERROR-TIME          PIC X(08).
010200*================================================================*
010300 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
010400*================================================================*
010500*----------------------------------------------------------------*
010600 0000-MAIN-PROCESS               SECTION.
010700*----------------------------------------------------------------*
010750     MOVE WRK-ERROR-CODE         TO WRK-ERROR-CODE-X.
010800     DISPLAY WRK-BANNER-STARS (1:34).
010900     DISPLAY '*   TRXIMP  ABNORMAL  END  CALLED  *'.
011000     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
011100     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
011200     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
011300     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
011400     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
011500     DISPLAY '*ERROR CODE (NUMERIC VIEW):      *'.
011600     DISPLAY '* 'WRK-ERROR-CODE-SINAL'                *'.
011700     DISPLAY '*ERROR MESSAGE:                  *'.
011800     DISPLAY '* 'WRK-ERROR-MSG' *'.
011900     DISPLAY WRK-BANNER-STARS (1:34).
012000
012100     STOP RUN.
012200*----------------------------------------------------------------*
012300 0000-99-EXIT.                   EXIT.
012400*----------------------------------------------------------------*
