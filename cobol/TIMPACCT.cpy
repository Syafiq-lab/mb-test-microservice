000100*----------------------------------------------------------------*
000200*    COPYBOOK....: TIMPACCT                                      *
000300*    PROJECT.....: TRANSACTION IMPORT BATCH - TRXIMP             *
000400*    GOAL........: ACCOUNT MASTER RECORD (ACCTMAST), KEYED IN    *
000500*                  THE IN-MEMORY INDEX BY ACCOUNT-NUMBER.  THE   *
000600*                  OWNING PROFILE-ID IS SET ONCE, AT CREATE, AND *
000700*                  IS NEVER REWRITTEN BY A LATER TRANSACTION.    *
000800*----------------------------------------------------------------*
000900*    MAINTENANCE LOG:                                            *
001000*    17/02/1991  M.TEIXEIRA  ORIGINAL COPY MEMBER FOR TIMP0001.  *
001100*----------------------------------------------------------------*
001200     05  ACCT-ACCOUNT-ID             PIC S9(9).
001300     05  ACCT-ACCOUNT-NUMBER         PIC X(20).
001400     05  ACCT-PROFILE-ID             PIC S9(9).
001500     05  FILLER                      PIC X(12).
