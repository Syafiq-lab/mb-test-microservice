000100*----------------------------------------------------------------*
000200*    COPYBOOK....: TIMPERR                                       *
000300*    PROJECT.....: TRANSACTION IMPORT BATCH - TRXIMP             *
000400*    GOAL........: ONE LOGGED READ-SKIP, PROCESS-SKIP OR         *
000500*                  WRITE-SKIP, WITH ENOUGH CONTEXT FOR MANUAL    *
000600*                  REMEDIATION (SKPFILE).                        *
000700*----------------------------------------------------------------*
000800*    MAINTENANCE LOG:                                            *
000900*    17/02/1991  M.TEIXEIRA  ORIGINAL COPY MEMBER FOR TIMP0001.  *
001000*----------------------------------------------------------------*
001100     05  ERR-SKIP-TYPE               PIC X(01).
001200         88  ERR-IS-READ-SKIP        VALUE 'R'.
001300         88  ERR-IS-PROCESS-SKIP     VALUE 'P'.
001400         88  ERR-IS-WRITE-SKIP       VALUE 'W'.
001500     05  ERR-LINE-NUMBER             PIC 9(07).
001600     05  ERR-ACCOUNT-NUMBER          PIC X(20).
001700     05  ERR-CUSTOMER-ID             PIC X(20).
001800     05  ERR-REASON                  PIC X(40).
001900     05  ERR-DATE                    PIC X(10).
002000     05  ERR-TIME                    PIC X(08).
002100     05  FILLER                      PIC X(05).
